000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  MOCOUNT.
000400 AUTHOR. RON T JACOBS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/19/84.
000700 DATE-COMPILED. 06/19/84.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM GIVES A QUICK ROW/COLUMN COUNT ON EITHER
001400*          THE STATE-SUBSET FILE (FROM MOEXTRT) OR THE CLEANED
001500*          FILE (FROM MOCLEAN) -- WHICHEVER ONE IS ASSIGNED TO
001600*          CNTFILE FOR THIS RUN.  A MISSING DATA SET IS REPORTED
001700*          AS A MESSAGE, NOT AN ABEND -- THIS IS A LOOK-UP UTILITY
001800*          RUN BY ANALYSTS, NOT A PRODUCTION UPDATE STEP.
001900*
002000******************************************************************
002100*
002200*          INPUT FILE   -   CNTFILE  (STATE-SUBSET OR CLEANED)
002300*
002400*          DUMP FILE    -   SYSOUT (RESULT LINES ONLY, VIA
002500*                           DISPLAY)
002600*
002700*    CHANGE LOG
002720*    061984 RTJ  ORIGINAL VERSION -- QUICK ROW-COUNT UTILITY
002730*                FOR ANALYSTS CHECKING A SEQUENTIAL EXTRACT
002740*    042214 RTJ  REWORKED FOR THE MO WAIT-TIME PROJECT -- POINTED
002750*                AT THE STATE-SUBSET FILE FROM MOEXTRT
002900*    021598 RTJ  Y2K REVIEW -- NO DATE FIELDS TOUCHED BY THIS
003000*                PROGRAM, SIGNED OFF WITH NO CHANGES
003100*    091815 RTJ  ADDED COLUMN-COUNT SWITCH FOR THE CLEANED FILE
003200*                LAYOUT, TICKET 4483
003300*    062219 LKM  CHANGED MISSING-FILE HANDLING FROM ABEND TO A
003400*                PLAIN ERROR MESSAGE, TICKET 4602
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-1 ON STATUS IS UPSI-1-ON
004300             OFF STATUS IS UPSI-1-OFF.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CNTFILE
004700     ASSIGN TO UT-S-CNTFILE
004800       ACCESS MODE IS SEQUENTIAL
004900       FILE STATUS IS CNTFILE-STATUS.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300****** COULD BE THE STATE-SUBSET LAYOUT (12 FIELDS) OR THE
005400****** CLEANED LAYOUT (17 FIELDS) -- WE DO NOT CARE, WE JUST
005500****** COUNT RECORDS.  COLUMN COUNT COMES FROM WS-LAYOUT-SW.
005600 FD  CNTFILE
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 140 CHARACTERS
006000     BLOCK CONTAINS 0 RECORDS
006100     DATA RECORD IS CNTFILE-REC.
006200 01  CNTFILE-REC                 PIC X(140).
006220** THE STATE-SUBSET LAYOUT ONLY FILLS THE FIRST 100 BYTES OF
006240** THIS BUFFER.  THIS REDEFINES LETS A FUTURE ENHANCEMENT LOOK
006260** AT JUST THE RAW PORTION WITHOUT CHANGING THE FD.
006280 01  CNTFILE-REC-R REDEFINES CNTFILE-REC.
006290     05  CNTFILE-RAW-VIEW        PIC X(100).
006300     05  FILLER                  PIC X(40).
006310
006400 WORKING-STORAGE SECTION.
006500 01  FILE-STATUS-CODES.
006600     05  CNTFILE-STATUS          PIC X(02).
006700         88  CNTFILE-NOT-FOUND       VALUE "35".
006800     05  FILLER                  PIC X(02).
006900
007000 01  WS-RUN-COUNTERS.
007100     05  WS-ROW-COUNT            PIC 9(09) COMP.
007200     05  FILLER                  PIC X(02).
007210** BYTE-LEVEL VIEW OF THE COUNTER FOR AN OPERATOR-CONSOLE HEX
007220** DUMP IF THE ROW COUNT EVER LOOKS SUSPECT ON A RERUN.
007230 01  WS-RUN-COUNTERS-R REDEFINES WS-RUN-COUNTERS.
007240     05  WS-ROW-COUNT-BYTES      PIC X(04).
007250     05  FILLER                  PIC X(02).
007300
007400 01  WS-EDIT-FIELDS.
007500     05  WS-EDIT-ROWS            PIC ZZZ,ZZZ,ZZ9.
007600     05  FILLER                  PIC X(05).
007700
007800 01  WS-LAYOUT-WORK.
007900     05  WS-COLUMN-COUNT         PIC 9(02) COMP VALUE 12.
008000     05  WS-LAYOUT-SW            PIC X(01) VALUE "R".
008100         88  LAYOUT-IS-RAW           VALUE "R".
008200         88  LAYOUT-IS-CLEANED       VALUE "C".
008300     05  FILLER                  PIC X(02).
008400
008500** NAME OF THE FILE BEING COUNTED, FOR THE RESULT LINE.  SET
008600** FROM THE UPSI SWITCH TESTED IN 000-HOUSEKEEPING BELOW.
008700 01  WS-FILE-NAME-WORK           PIC X(20) VALUE "STATE-SUBSET".
008710 01  WS-FILE-NAME-WORK-R REDEFINES WS-FILE-NAME-WORK.
008720     05  WS-FILE-NAME-FIRST-BYTE PIC X(01).
008730     05  FILLER                  PIC X(19).
008800
008900 01  FLAGS-AND-SWITCHES.
009000     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
009100         88  NO-MORE-DATA            VALUE "N".
009200     05  FILE-PRESENT-SW         PIC X(01) VALUE "Y".
009300         88  FILE-IS-PRESENT         VALUE "Y".
009400     05  FILLER                  PIC X(02).
009500
009600 PROCEDURE DIVISION.
009700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
009800     IF FILE-IS-PRESENT
009900         PERFORM 100-MAINLINE THRU 100-EXIT
010000                 UNTIL NO-MORE-DATA
010100         PERFORM 999-CLEANUP THRU 999-EXIT
010200     ELSE
010300         PERFORM 990-FILE-NOT-FOUND THRU 990-EXIT.
010400     MOVE +0 TO RETURN-CODE.
010500     GOBACK.
010600
010700 000-HOUSEKEEPING.
010800     DISPLAY "******** BEGIN JOB MOCOUNT ********".
010900     INITIALIZE WS-RUN-COUNTERS.
011000****** UPSI-1 ON SELECTS THE CLEANED-FILE LAYOUT (17 COLUMNS)
011100****** INSTEAD OF THE DEFAULT STATE-SUBSET LAYOUT (12 COLUMNS).
011200     IF UPSI-1-ON
011300         MOVE "C" TO WS-LAYOUT-SW
011400         MOVE 17 TO WS-COLUMN-COUNT
011500         MOVE "MO-WAITS-CLEAN" TO WS-FILE-NAME-WORK.
011600     OPEN INPUT CNTFILE.
011700     IF CNTFILE-NOT-FOUND
011800         MOVE "N" TO FILE-PRESENT-SW
011900     ELSE
012000         PERFORM 900-READ-CNTFILE THRU 900-EXIT.
012100 000-EXIT.
012200     EXIT.
012300
012400 100-MAINLINE.
012500     ADD 1 TO WS-ROW-COUNT.
012600     PERFORM 900-READ-CNTFILE THRU 900-EXIT.
012700 100-EXIT.
012800     EXIT.
012900
013000 900-READ-CNTFILE.
013100     READ CNTFILE
013200         AT END MOVE "N" TO MORE-DATA-SW
013300         GO TO 900-EXIT
013400     END-READ.
013500 900-EXIT.
013600     EXIT.
013700
013800 990-FILE-NOT-FOUND.
013900     DISPLAY "[ERROR] File not found: " WS-FILE-NAME-WORK.
014000     DISPLAY "******** NORMAL END OF JOB MOCOUNT ********".
014100 990-EXIT.
014200     EXIT.
014300
014400 999-CLEANUP.
014500     CLOSE CNTFILE.
014600     MOVE WS-ROW-COUNT TO WS-EDIT-ROWS.
014700     DISPLAY "[RESULT] File: " WS-FILE-NAME-WORK.
014800     DISPLAY "  Rows: " WS-EDIT-ROWS.
014900     DISPLAY "  Columns: " WS-COLUMN-COUNT.
015000     DISPLAY "******** NORMAL END OF JOB MOCOUNT ********".
015100 999-EXIT.
015200     EXIT.
015300
