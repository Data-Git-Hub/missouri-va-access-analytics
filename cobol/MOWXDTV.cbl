000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  MOWXDTV.
000400 AUTHOR. RON T JACOBS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/08/83.
000700 DATE-COMPILED. 02/08/83.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM VALIDATES A YYYY-MM-DD DATE STRING
001300*          PULLED OFF ONE OF THE CONSULT WAIT-TIME RECORDS AND
001400*          RETURNS A NUMERIC YYYYMMDD FORM OF THE DATE PLUS A
001500*          RETURN-CODE.  MODELLED ON THE OLD DTEVAL ROUTINE
001600*          FROM THE DAILY-CHARGES SYSTEM -- SAME CALLING
001700*          CONVENTION, NEW CALENDAR-MATH BODY.
001800*
001900*          RETURN-CD  =  0   DATE IS VALID, YYYYMMDD-O SET
002000*          RETURN-CD  = -1   DATE STRING WAS SPACES/LOW-VALUES
002100*          RETURN-CD  = -2   DATE STRING WAS NOT ALL-NUMERIC
002200*          RETURN-CD  = -3   MONTH OR DAY OUT OF RANGE
002300*
002400*    CHANGE LOG
002420*    020883 RTJ  ORIGINAL VERSION -- DTEVAL DATE-VALIDATION
002430*                ROUTINE FOR THE DAILY-CHARGES SYSTEM
002440*    040214 RTJ  RENAMED MOWXDTV AND REWORKED FOR THE MO
002450*                WAIT-TIME PROJECT, SAME CALLING CONVENTION
002600*    021598 RTJ  Y2K REVIEW -- CENTURY IS CARRIED IN THE DATE
002700*                STRING SO NO WINDOWING WAS NEEDED, SIGNED OFF
002800*    091815 RTJ  ADDED LEAP-YEAR TEST FOR FEBRUARY, TICKET 4471
002900*    062219 LKM  TIGHTENED RANGE CHECK TO REPORTING YEARS ONLY
003000*    031522 CMH  DROPPED CENTURY/DIVIDE REMAINDER FOR LEAP TEST
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 01  WS-DAYS-IN-MONTH-TABLE.
004200     05  FILLER  PIC 9(02) VALUE 31.
004300     05  FILLER  PIC 9(02) VALUE 29.
004400     05  FILLER  PIC 9(02) VALUE 31.
004500     05  FILLER  PIC 9(02) VALUE 30.
004600     05  FILLER  PIC 9(02) VALUE 31.
004700     05  FILLER  PIC 9(02) VALUE 30.
004800     05  FILLER  PIC 9(02) VALUE 31.
004900     05  FILLER  PIC 9(02) VALUE 31.
005000     05  FILLER  PIC 9(02) VALUE 30.
005100     05  FILLER  PIC 9(02) VALUE 31.
005200     05  FILLER  PIC 9(02) VALUE 30.
005300     05  FILLER  PIC 9(02) VALUE 31.
005400 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
005500     05  WS-DIM-ENTRY  PIC 9(02) OCCURS 12 TIMES.
005600
005700 01  WS-WORK-FIELDS.
005800     05  WS-YY               PIC 9(04).
005900     05  WS-MM               PIC 9(02).
006000     05  WS-DD               PIC 9(02).
006100     05  WS-MAX-DAY          PIC 9(02) COMP.
006200     05  WS-CENTURY-REM      PIC 9(02) COMP.
006300     05  WS-YEAR-DIV-4-REM   PIC 9(02) COMP.
006400     05  WS-YEAR-DIV-100-REM PIC 9(02) COMP.
006500     05  WS-YEAR-DIV-400-REM PIC 9(03) COMP.
006600     05  WS-LEAP-SW          PIC X(01) VALUE "N".
006700         88  IS-LEAP-YEAR        VALUE "Y".
006800     05  FILLER              PIC X(04).
006900
007000 01  WS-YYYYMMDD-WORK        PIC 9(08).
007100 01  WS-YYYYMMDD-WORK-R REDEFINES WS-YYYYMMDD-WORK.
007200     05  WS-YMD-YYYY         PIC 9(04).
007300     05  WS-YMD-MM           PIC 9(02).
007400     05  WS-YMD-DD           PIC 9(02).
007500
007600 LINKAGE SECTION.
007700 01  LK-DATE-STRING          PIC X(10).
007800 01  LK-DATE-STRING-R REDEFINES LK-DATE-STRING.
007900     05  LK-DS-YYYY          PIC X(04).
008000     05  FILLER              PIC X(01).
008100     05  LK-DS-MM            PIC X(02).
008200     05  FILLER              PIC X(01).
008300     05  LK-DS-DD            PIC X(02).
008400 01  LK-YYYYMMDD-O           PIC 9(08).
008500 01  LK-RETURN-CD            PIC S9(04) COMP.
008600
008700 PROCEDURE DIVISION USING LK-DATE-STRING, LK-YYYYMMDD-O,
008800                           LK-RETURN-CD.
008900 000-MAIN-LOGIC.
009000     MOVE ZERO TO LK-YYYYMMDD-O.
009100     MOVE ZERO TO LK-RETURN-CD.
009200
009300     IF LK-DATE-STRING = SPACES OR LOW-VALUES
009400         MOVE -1 TO LK-RETURN-CD
009500         GOBACK.
009600
009700     IF LK-DS-YYYY NOT NUMERIC
009800     OR LK-DS-MM   NOT NUMERIC
009900     OR LK-DS-DD   NOT NUMERIC
010000         MOVE -2 TO LK-RETURN-CD
010100         GOBACK.
010200
010300     MOVE LK-DS-YYYY TO WS-YY.
010400     MOVE LK-DS-MM   TO WS-MM.
010500     MOVE LK-DS-DD   TO WS-DD.
010600
010700     IF WS-MM < 1 OR WS-MM > 12
010800         MOVE -3 TO LK-RETURN-CD
010900         GOBACK.
011000
011100     PERFORM 100-TEST-LEAP-YEAR THRU 100-EXIT.
011200
011300     MOVE WS-DIM-ENTRY(WS-MM) TO WS-MAX-DAY.
011400     IF WS-MM = 2 AND IS-LEAP-YEAR
011500         MOVE 29 TO WS-MAX-DAY.
011600
011700     IF WS-DD < 1 OR WS-DD > WS-MAX-DAY
011800         MOVE -3 TO LK-RETURN-CD
011900         GOBACK.
012000
012100     MOVE WS-YY TO WS-YMD-YYYY.
012200     MOVE WS-MM TO WS-YMD-MM.
012300     MOVE WS-DD TO WS-YMD-DD.
012400     MOVE WS-YYYYMMDD-WORK TO LK-YYYYMMDD-O.
012500     GOBACK.
012600
012700 100-TEST-LEAP-YEAR.
012800*    A YEAR IS A LEAP YEAR WHEN IT DIVIDES BY 4 AND (NOT BY 100
012900*    OR IT DIVIDES BY 400) -- DONE WITH DIVIDE/REMAINDER SO NO
013000*    INTRINSIC FUNCTION IS NEEDED.
013100     MOVE "N" TO WS-LEAP-SW.
013200     DIVIDE WS-YY BY 4   GIVING WS-CENTURY-REM
013300             REMAINDER WS-YEAR-DIV-4-REM.
013400     IF WS-YEAR-DIV-4-REM = ZERO
013500         DIVIDE WS-YY BY 100 GIVING WS-CENTURY-REM
013600                 REMAINDER WS-YEAR-DIV-100-REM
013700         IF WS-YEAR-DIV-100-REM NOT = ZERO
013800             MOVE "Y" TO WS-LEAP-SW
013900         ELSE
014000             DIVIDE WS-YY BY 400 GIVING WS-CENTURY-REM
014100                     REMAINDER WS-YEAR-DIV-400-REM
014200             IF WS-YEAR-DIV-400-REM = ZERO
014300                 MOVE "Y" TO WS-LEAP-SW.
014400 100-EXIT.
014500     EXIT.
014600
