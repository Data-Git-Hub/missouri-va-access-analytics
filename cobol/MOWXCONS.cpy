000100******************************************************************
000200*    COPY MEMBER  MOWXCONS                                      *
000300*    RAW CONSULT RECORD  /  MISSOURI STATE-SUBSET RECORD        *
000400*                                                                *
000500*    ONE RECORD FOR EVERY CONSULT ACTIVITY ROW PULLED FROM THE  *
000600*    NATIONAL CONSULT EXTRACT.  THE SAME LAYOUT IS USED FOR THE *
000700*    RAW INPUT FILE (RAWCONS) AND FOR THE STATE-SUBSET FILE     *
000800*    (STSUBSET) WRITTEN BY MOEXTRT AND READ BY MOCLEAN/MOCOUNT. *
000900*    FIELDS ARE CARRIED AS TEXT HERE -- MOCLEAN DOES ALL OF THE *
001000*    NUMERIC/DATE COERCION INTO ITS OWN WORKING-STORAGE.        *
001100*                                                                *
001200*    CHANGE LOG                                                 *
001300*    040214 RTJ  ORIGINAL LAYOUT FOR MO WAIT-TIME PROJECT       *
001400*    091815 RTJ  ADDED DATE-COMPONENT REDEFINES FOR DTA/DTC     *
001500*    062219 LKM  ADDED REDEFINES FOR ACTIVITYDATETIME           *
001600*    031522 CMH  WIDENED TRAILING FILLER, TICKET MOVA-118       *
001700******************************************************************
001800 01  RAW-CONSULT-REC.
001900     05  CR-PATIENTSID           PIC X(10).
002000     05  CR-ACTIVITYDATETIME     PIC X(19).
002100     05  CR-ACTVYDTTM-R REDEFINES CR-ACTIVITYDATETIME.
002200         10  CR-ADT-YYYY         PIC X(04).
002300         10  FILLER              PIC X(01).
002400         10  CR-ADT-MM           PIC X(02).
002500         10  FILLER              PIC X(01).
002600         10  CR-ADT-DD           PIC X(02).
002700         10  FILLER              PIC X(01).
002800         10  CR-ADT-HH           PIC X(02).
002900         10  FILLER              PIC X(01).
003000         10  CR-ADT-MI           PIC X(02).
003100         10  FILLER              PIC X(01).
003200         10  CR-ADT-SS           PIC X(02).
003300     05  CR-STATE                PIC X(20).
003400     05  CR-ZIP                  PIC X(05).
003500     05  CR-STA3N                PIC X(05).
003600     05  CR-STOPCODE             PIC X(04).
003700     05  CR-NON-VA               PIC X(01).
003800         88  CR-NON-VA-COMMUNITY     VALUE "1".
003900         88  CR-NON-VA-VA-CARE       VALUE "0".
004000     05  CR-DTA                  PIC X(10).
004100     05  CR-DTA-R REDEFINES CR-DTA.
004200         10  CR-DTA-YYYY         PIC X(04).
004300         10  FILLER              PIC X(01).
004400         10  CR-DTA-MM           PIC X(02).
004500         10  FILLER              PIC X(01).
004600         10  CR-DTA-DD           PIC X(02).
004700     05  CR-DTC                  PIC X(10).
004800     05  CR-DTC-R REDEFINES CR-DTC.
004900         10  CR-DTC-YYYY         PIC X(04).
005000         10  FILLER              PIC X(01).
005100         10  CR-DTC-MM           PIC X(02).
005200         10  FILLER              PIC X(01).
005300         10  CR-DTC-DD           PIC X(02).
005400     05  CR-DTOT                 PIC X(05).
005500     05  CR-YEAR                 PIC X(04).
005600     05  CR-MONTH                PIC X(02).
005700     05  FILLER                  PIC X(05).
