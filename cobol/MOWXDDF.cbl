000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  MOWXDDF.
000400 AUTHOR. RON T JACOBS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/23/87.
000700 DATE-COMPILED. 09/23/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM RETURNS THE WHOLE-DAY DIFFERENCE
001300*          BETWEEN TWO CALENDAR DATES (LK-DATE-2 MINUS
001400*          LK-DATE-1), BOTH SUPPLIED AS VALIDATED NUMERIC
001500*          YYYYMMDD FIELDS.  USED BY THE CLEANING PASS TO
001600*          DERIVE WAIT-DAYS FROM THE REQUEST AND COMPLETION
001700*          DATES WHEN THE DAYS-WAITING FIELD ITSELF IS BLANK.
001800*          THE RESULT MAY BE NEGATIVE -- NO ROUNDING IS DONE,
001900*          SAME AS THE OLD COST-CALC ROUTINE DID FOR MONEY.
002000*
002100*          RETURN-CD =  0   DAY-DIFF-O IS VALID
002200*          RETURN-CD = -1   ONE OR BOTH DATES WERE ZERO
002300*
002400*    CHANGE LOG
002420*    092387 RTJ  ORIGINAL VERSION -- ROOM/EQUIPMENT COST-CALC
002430*                SUBROUTINE FOR THE DAILY-CHARGES SYSTEM
002440*    040214 RTJ  REWORKED AS MOWXDDF FOR THE MO WAIT-TIME
002450*                PROJECT -- COST FIELDS REPLACED WITH A
002460*                WHOLE-DAY CALENDAR DIFFERENCE
002650*    021598 RTJ  Y2K REVIEW -- DATES ARE FULL 4-DIGIT YYYYMMDD
002660*                ON INPUT, NO 2-DIGIT YEAR WINDOWING IN THIS
002670*                SUBPROGRAM, SIGNED OFF WITH NO CHANGES
002700*    091815 RTJ  SWITCHED DAY-NUMBER TABLE TO CUMULATIVE FORM
002800*    062219 LKM  ADDED LEAP-DAY CORRECTION FOR CENTURY YEARS
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 01  WS-CUM-DAYS-BEFORE-TABLE.
004000     05  FILLER  PIC 9(03) VALUE 000.
004100     05  FILLER  PIC 9(03) VALUE 031.
004200     05  FILLER  PIC 9(03) VALUE 059.
004300     05  FILLER  PIC 9(03) VALUE 090.
004400     05  FILLER  PIC 9(03) VALUE 120.
004500     05  FILLER  PIC 9(03) VALUE 151.
004600     05  FILLER  PIC 9(03) VALUE 181.
004700     05  FILLER  PIC 9(03) VALUE 212.
004800     05  FILLER  PIC 9(03) VALUE 243.
004900     05  FILLER  PIC 9(03) VALUE 273.
005000     05  FILLER  PIC 9(03) VALUE 304.
005100     05  FILLER  PIC 9(03) VALUE 334.
005200 01  WS-CUM-DAYS-BEFORE REDEFINES WS-CUM-DAYS-BEFORE-TABLE.
005300     05  WS-CDB-ENTRY  PIC 9(03) OCCURS 12 TIMES.
005400
005500 01  WS-DATE-1-WORK           PIC 9(08).
005600 01  WS-DATE-1-WORK-R REDEFINES WS-DATE-1-WORK.
005700     05  WS-D1-YYYY           PIC 9(04).
005800     05  WS-D1-MM             PIC 9(02).
005900     05  WS-D1-DD             PIC 9(02).
006000
006100 01  WS-DATE-2-WORK           PIC 9(08).
006200 01  WS-DATE-2-WORK-R REDEFINES WS-DATE-2-WORK.
006300     05  WS-D2-YYYY           PIC 9(04).
006400     05  WS-D2-MM             PIC 9(02).
006500     05  WS-D2-DD             PIC 9(02).
006600
006700 01  WS-CALC-FIELDS.
006800     05  WS-LEAP-ADD-1        PIC 9(01) COMP.
006900     05  WS-LEAP-ADD-2        PIC 9(01) COMP.
007000     05  WS-QUOT              PIC 9(06) COMP.
007050     05  WS-YEAR-SAVE         PIC 9(04) COMP.
007100     05  WS-REM-4             PIC 9(02) COMP.
007200     05  WS-REM-100           PIC 9(02) COMP.
007300     05  WS-REM-400           PIC 9(03) COMP.
007400     05  WS-LEAP-SW           PIC X(01) VALUE "N".
007500         88  IS-LEAP-YEAR         VALUE "Y".
007600     05  WS-DAY-NBR-1         PIC S9(08) COMP.
007700     05  WS-DAY-NBR-2         PIC S9(08) COMP.
007800     05  FILLER               PIC X(04).
007900
008000 LINKAGE SECTION.
008100 01  LK-DATE-1                PIC 9(08).
008200 01  LK-DATE-2                PIC 9(08).
008300 01  LK-DAY-DIFF-O            PIC S9(05).
008400 01  LK-RETURN-CD             PIC S9(04) COMP.
008500
008600 PROCEDURE DIVISION USING LK-DATE-1, LK-DATE-2, LK-DAY-DIFF-O,
008700                           LK-RETURN-CD.
008800 000-MAIN-LOGIC.
008900     MOVE ZERO TO LK-DAY-DIFF-O.
009000     MOVE ZERO TO LK-RETURN-CD.
009100
009200     IF LK-DATE-1 = ZERO OR LK-DATE-2 = ZERO
009300         MOVE -1 TO LK-RETURN-CD
009400         GOBACK.
009500
009600     MOVE LK-DATE-1 TO WS-DATE-1-WORK.
009700     MOVE LK-DATE-2 TO WS-DATE-2-WORK.
009800
009900     PERFORM 200-CALC-DATE-1-DAY-NBR THRU 200-EXIT.
010000     PERFORM 300-CALC-DATE-2-DAY-NBR THRU 300-EXIT.
010100
010200     COMPUTE LK-DAY-DIFF-O = WS-DAY-NBR-2 - WS-DAY-NBR-1.
010300     GOBACK.
010400
010500 200-CALC-DATE-1-DAY-NBR.
010600     MOVE WS-D1-YYYY TO WS-QUOT.
010700     PERFORM 500-TEST-LEAP-YEAR THRU 500-EXIT.
010800     MOVE ZERO TO WS-LEAP-ADD-1.
010900     IF WS-D1-MM > 2 AND IS-LEAP-YEAR
011000         MOVE 1 TO WS-LEAP-ADD-1.
011100
011200     COMPUTE WS-DAY-NBR-1 =
011300         (WS-D1-YYYY * 365)
011400         + (WS-D1-YYYY / 4)
011500         - (WS-D1-YYYY / 100)
011600         + (WS-D1-YYYY / 400)
011700         + WS-CDB-ENTRY(WS-D1-MM)
011800         + WS-LEAP-ADD-1
011900         + WS-D1-DD.
012000 200-EXIT.
012100     EXIT.
012200
012300 300-CALC-DATE-2-DAY-NBR.
012400     MOVE WS-D2-YYYY TO WS-QUOT.
012500     PERFORM 500-TEST-LEAP-YEAR THRU 500-EXIT.
012600     MOVE ZERO TO WS-LEAP-ADD-2.
012700     IF WS-D2-MM > 2 AND IS-LEAP-YEAR
012800         MOVE 1 TO WS-LEAP-ADD-2.
012900
013000     COMPUTE WS-DAY-NBR-2 =
013100         (WS-D2-YYYY * 365)
013200         + (WS-D2-YYYY / 4)
013300         - (WS-D2-YYYY / 100)
013400         + (WS-D2-YYYY / 400)
013500         + WS-CDB-ENTRY(WS-D2-MM)
013600         + WS-LEAP-ADD-2
013700         + WS-D2-DD.
013800 300-EXIT.
013900     EXIT.
014000
014100 500-TEST-LEAP-YEAR.
014150     MOVE "N" TO WS-LEAP-SW.
014160     MOVE WS-QUOT TO WS-YEAR-SAVE.
014200     DIVIDE WS-YEAR-SAVE BY 4   GIVING WS-QUOT REMAINDER WS-REM-4.
014250     DIVIDE WS-YEAR-SAVE BY 100 GIVING WS-QUOT REMAINDER WS-REM-100.
014270     DIVIDE WS-YEAR-SAVE BY 400 GIVING WS-QUOT REMAINDER WS-REM-400.
014300**** A CENTURY YEAR (DIVISIBLE BY 100) IS ONLY A LEAP YEAR IF IT
014320**** IS ALSO DIVISIBLE BY 400 -- 062219 LKM, TICKET 4602.
014400     IF WS-REM-4 = ZERO AND
014420        (WS-REM-100 NOT = ZERO OR WS-REM-400 = ZERO)
014500         MOVE "Y" TO WS-LEAP-SW.
014600 500-EXIT.
014700     EXIT.
014800
