000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  MOEXTRT.
000400 AUTHOR. RON T JACOBS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/12/85.
000700 DATE-COMPILED. 03/12/85.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM EXTRACTS THE MISSOURI SUBSET OF VA
001400*          CONSULT WAIT-TIME ACTIVITY FROM THE NATIONAL CONSULT
001500*          EXTRACT FILES SUPPLIED BY THE REGIONAL DATA OFFICE.
001600*
001700*          IT READS ONE OR MORE RAW CONSULT FILES, DISCARDS
001800*          BLANK RECORDS, FILTERS EACH RECORD ON THE PATIENT
001900*          STATE FIELD, AND WRITES THE SURVIVING RECORDS TO A
002000*          SINGLE STATE-SUBSET FILE.  MOCLEAN PICKS UP THAT
002100*          FILE FOR THE CLEANING/DERIVATION PASS.
002200*
002300*          NO VSAM MASTER AND NO DB2 LOOK-UP ARE NEEDED HERE --
002400*          THIS IS A STRAIGHT SEQUENTIAL FILTER PASS.
002500*
002600******************************************************************
002700*
002800*          INPUT FILES             -   RAWCONS1, RAWCONS2
002900*
003000*          OUTPUT FILE PRODUCED    -   STSUBSET
003100*
003200*          DUMP FILE               -   SYSOUT (RUN LOG ONLY, VIA
003300*                                       DISPLAY - NO ABEND FILE
003400*                                       IS NEEDED ON THIS PASS)
003500*
003600*    CHANGE LOG
003620*    031285 RTJ  ORIGINAL VERSION -- SEQUENTIAL STATE-CODE
003630*                FILTER PASS FOR THE REGIONAL EXTRACT WORK
003640*    040814 RTJ  REWORKED FOR THE MO WAIT-TIME PROJECT -- STATE
003650*                CODE TABLE REPLACED WITH THE ALLOWED-STATE TEST
003800*    091815 RTJ  ADDED SECOND RAW-CONSULT FILE SLOT, TICKET 4402
003900*    021598 RTJ  Y2K REVIEW -- NO 2-DIGIT YEARS CARRIED IN THIS
004000*                PROGRAM, SIGNED OFF
004100*    062219 LKM  ADDED PROGRESS LINE EVERY 250,000 RECORDS
004200*    031522 CMH  REWORKED STATE-NORMALIZE TO TRIM LEADING BLANKS,
004300*                TICKET MOVA-118
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT RAWCONS1
005400     ASSIGN TO UT-S-RAWCON1
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS RC1-STATUS.
005700
005800     SELECT RAWCONS2
005900     ASSIGN TO UT-S-RAWCON2
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS RC2-STATUS.
006200
006300     SELECT STSUBSET
006400     ASSIGN TO UT-S-STSUBST
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS STSUB-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000****** ONE OF THE TWO RAW-CONSULT SLOTS THIS JOB WILL READ.
007100****** A SLOT WITH NO DATA SET ASSIGNED IS SIMPLY SKIPPED --
007200****** SEE 210-OPEN-CURRENT-FILE.
007300 FD  RAWCONS1
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 100 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS RAWCONS1-REC.
007900 01  RAWCONS1-REC                PIC X(100).
008000
008100 FD  RAWCONS2
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 100 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS RAWCONS2-REC.
008700 01  RAWCONS2-REC                PIC X(100).
008800
008900****** SURVIVING (MISSOURI-SUBSET) RECORDS, SAME LAYOUT AS THE
009000****** RAW-CONSULT FILES.  READ BACK BY MOCLEAN AND MOCOUNT.
009100 FD  STSUBSET
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 100 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS STSUBSET-REC.
009700 01  STSUBSET-REC                PIC X(100).
009800
009900 WORKING-STORAGE SECTION.
010000 01  FILE-STATUS-CODES.
010100     05  RC1-STATUS              PIC X(02).
010200         88  RC1-FILE-MISSING        VALUE "35".
010300     05  RC2-STATUS              PIC X(02).
010400         88  RC2-FILE-MISSING        VALUE "35".
010500     05  STSUB-STATUS            PIC X(02).
010600     05  FILLER                  PIC X(02).
010700
010800** RAW-CONSULT WORKING COPY -- SAME COPYBOOK AS THE OUTPUT FILE
010900 COPY MOWXCONS.
010950 77  WS-RUN-DATE                 PIC 9(06).
010960 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
010970     88  NO-MORE-DATA                VALUE "N".
011000
011100 01  WS-RAWFILE-CTL.
011200     05  FILE-SUB                PIC 9(01) COMP.
011300     05  WS-RAWFILE-COUNT        PIC 9(01) COMP VALUE 2.
011400     05  WS-RAWFILE-ENTRY OCCURS 2 TIMES INDEXED BY RF-IDX.
011500         10  WS-RAWFILE-NAME     PIC X(10).
011600         10  WS-RAWFILE-IN       PIC 9(09) COMP.
011700         10  WS-RAWFILE-OUT      PIC 9(09) COMP.
011800         10  WS-RAWFILE-EMPTY    PIC 9(09) COMP.
011900     05  FILLER                  PIC X(02).
012000
012100 01  WS-GRAND-TOTALS.
012200     05  WS-TOTAL-IN             PIC 9(09) COMP.
012300     05  WS-TOTAL-OUT            PIC 9(09) COMP.
012400     05  WS-TOTAL-EMPTY          PIC 9(09) COMP.
012500     05  FILLER                  PIC X(02).
012520** ALTERNATE BYTE-STRING VIEW OF THE TOTALS AREA -- KEPT FOR
012540** AN OPERATOR CONSOLE HEX DUMP IF A COUNT-MISMATCH IS EVER
012560** REPORTED AGAINST THE REGIONAL DATA OFFICE'S OWN TOTALS.
012580 01  WS-GRAND-TOTALS-R REDEFINES WS-GRAND-TOTALS.
012600     05  WS-GRAND-TOTALS-BYTES   PIC X(29).
012650
012700 01  WS-PROGRESS-FIELDS.
012800     05  WS-PROGRESS-SINCE       PIC 9(09) COMP.
012900     05  WS-CHUNK-COUNT          PIC 9(05) COMP.
013000     05  WS-PROGRESS-LIMIT       PIC 9(09) COMP VALUE 250000.
013100     05  FILLER                  PIC X(02).
013200
013300 01  WS-EDIT-FIELDS.
013400     05  WS-EDIT-IN              PIC ZZZ,ZZZ,ZZ9.
013500     05  WS-EDIT-OUT             PIC ZZZ,ZZZ,ZZ9.
013600     05  WS-EDIT-EMPTY           PIC ZZZ,ZZZ,ZZ9.
013700     05  FILLER                  PIC X(05).
013800
013900 01  WS-STATE-NORM               PIC X(20).
014000 01  WS-STATE-NORM-R REDEFINES WS-STATE-NORM.
014100     05  WS-STATE-CHAR OCCURS 20 TIMES PIC X(01).
014120** QUICK-CHECK VIEW -- LETS 312-LEFT-TRIM-STATE SKIP THE SCAN
014140** LOOP ENTIRELY WHEN THE FIELD IS ALREADY LEFT-ALIGNED.
014160 01  WS-STATE-NORM-R2 REDEFINES WS-STATE-NORM.
014180     05  WS-STATE-FIRST-BYTE     PIC X(01).
014190     05  WS-STATE-REST           PIC X(19).
014200
014300 01  WS-STATE-WORK.
014400     05  WS-ALLOWED-STATE        PIC X(20) VALUE "MISSOURI".
014500     05  WS-TRIM-HOLD            PIC X(20).
014600     05  WS-SCAN-IDX             PIC 9(02) COMP.
014700     05  FILLER                  PIC X(02).
014800
014900 01  FLAGS-AND-SWITCHES.
015200     05  RECORD-BLANK-SW         PIC X(01) VALUE "N".
015300         88  RECORD-IS-BLANK         VALUE "Y".
015400     05  STATE-MATCHED-SW        PIC X(01) VALUE "N".
015500         88  STATE-IS-MATCHED        VALUE "Y".
015600     05  FILLER                  PIC X(02).
015700
015800 PROCEDURE DIVISION.
015900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016000     PERFORM 200-PROCESS-ONE-FILE THRU 200-EXIT
016100             VARYING FILE-SUB FROM 1 BY 1 UNTIL
016200             FILE-SUB > WS-RAWFILE-COUNT.
016300     PERFORM 999-CLEANUP THRU 999-EXIT.
016400     MOVE +0 TO RETURN-CODE.
016500     GOBACK.
016600
016700 000-HOUSEKEEPING.
016750     ACCEPT WS-RUN-DATE FROM DATE.
016800     DISPLAY "******** BEGIN JOB MOEXTRT ******** " WS-RUN-DATE.
016900     INITIALIZE WS-GRAND-TOTALS, WS-PROGRESS-FIELDS,
017000                WS-RAWFILE-CTL.
017100     MOVE 250000     TO WS-PROGRESS-LIMIT.
017200     MOVE 2          TO WS-RAWFILE-COUNT.
017300     MOVE "RAWCONS1" TO WS-RAWFILE-NAME(1).
017400     MOVE "RAWCONS2" TO WS-RAWFILE-NAME(2).
017500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017600 000-EXIT.
017700     EXIT.
017800
017900 200-PROCESS-ONE-FILE.
018000     PERFORM 210-OPEN-CURRENT-FILE THRU 210-EXIT.
018100     IF NO-MORE-DATA
018200         GO TO 200-EXIT.
018300
018400     PERFORM 900-READ-RAWCONS THRU 900-EXIT.
018500     PERFORM 100-MAINLINE THRU 100-EXIT
018600             UNTIL NO-MORE-DATA.
018700     PERFORM 220-CLOSE-CURRENT-FILE THRU 220-EXIT.
018800     PERFORM 600-FILE-DONE-LINE THRU 600-EXIT.
018900 200-EXIT.
019000     EXIT.
019100
019200 100-MAINLINE.
019300     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
019400     PERFORM 340-PROGRESS-CHECK THRU 340-EXIT.
019500     PERFORM 900-READ-RAWCONS THRU 900-EXIT.
019600 100-EXIT.
019700     EXIT.
019800
019900 300-FIELD-EDITS.
020000******** BLANK-RECORD TEST -- COUNTED BUT NEVER WRITTEN
020100     MOVE "N" TO RECORD-BLANK-SW.
020200     IF RAW-CONSULT-REC = SPACES
020300         MOVE "Y" TO RECORD-BLANK-SW
020400         ADD 1 TO WS-RAWFILE-EMPTY(FILE-SUB)
020500         ADD 1 TO WS-TOTAL-EMPTY
020600         GO TO 300-EXIT.
020700
020800     PERFORM 310-NORMALIZE-STATE THRU 310-EXIT.
020900     PERFORM 320-STATE-FILTER THRU 320-EXIT.
021000     IF STATE-IS-MATCHED
021100         PERFORM 700-WRITE-STSUBSET THRU 700-EXIT.
021200 300-EXIT.
021300     EXIT.
021400
021500 310-NORMALIZE-STATE.
021600******** UPPERCASE VIA INSPECT/CONVERTING, THEN LEFT-TRIM.
021700******** TRAILING BLANKS NEED NO SEPARATE CODE -- THE COMPARE
021800******** IN 320-STATE-FILTER SPACE-FILLS THE SHORTER OPERAND.
021900     MOVE CR-STATE TO WS-STATE-NORM.
022000     INSPECT WS-STATE-NORM CONVERTING
022100         "abcdefghijklmnopqrstuvwxyz" TO
022200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022300     PERFORM 312-LEFT-TRIM-STATE THRU 312-EXIT.
022400 310-EXIT.
022500     EXIT.
022600
022700 312-LEFT-TRIM-STATE.
022750     IF WS-STATE-FIRST-BYTE NOT = SPACE
022760         GO TO 312-EXIT.
022800     MOVE 1 TO WS-SCAN-IDX.
022900     PERFORM 314-SKIP-LEADING-SPACE THRU 314-EXIT
023000             UNTIL WS-SCAN-IDX > 20
023100             OR WS-STATE-CHAR(WS-SCAN-IDX) NOT = SPACE.
023200     IF WS-SCAN-IDX > 1 AND WS-SCAN-IDX NOT > 20
023300         MOVE WS-STATE-NORM(WS-SCAN-IDX:) TO WS-TRIM-HOLD
023400         MOVE WS-TRIM-HOLD TO WS-STATE-NORM.
023500 312-EXIT.
023600     EXIT.
023700
023800 314-SKIP-LEADING-SPACE.
023900     ADD 1 TO WS-SCAN-IDX.
024000 314-EXIT.
024100     EXIT.
024200
024300 320-STATE-FILTER.
024400     MOVE "N" TO STATE-MATCHED-SW.
024500     IF WS-STATE-NORM = WS-ALLOWED-STATE
024600         MOVE "Y" TO STATE-MATCHED-SW.
024700 320-EXIT.
024800     EXIT.
024900
025000 340-PROGRESS-CHECK.
025100     IF WS-PROGRESS-SINCE NOT LESS THAN WS-PROGRESS-LIMIT
025200         ADD 1 TO WS-CHUNK-COUNT
025300         MOVE WS-TOTAL-IN  TO WS-EDIT-IN
025400         MOVE WS-TOTAL-OUT TO WS-EDIT-OUT
025500         DISPLAY "PROGRESS: CHUNK=" WS-CHUNK-COUNT
025600                 " IN_ROWS=" WS-EDIT-IN
025700                 " OUT_ROWS=" WS-EDIT-OUT
025800         MOVE 0 TO WS-PROGRESS-SINCE.
025900 340-EXIT.
026000     EXIT.
026100
026200 600-FILE-DONE-LINE.
026300     MOVE WS-RAWFILE-IN(FILE-SUB)    TO WS-EDIT-IN.
026400     MOVE WS-RAWFILE-OUT(FILE-SUB)   TO WS-EDIT-OUT.
026500     MOVE WS-RAWFILE-EMPTY(FILE-SUB) TO WS-EDIT-EMPTY.
026600     DISPLAY "Done: " WS-RAWFILE-NAME(FILE-SUB)
026700             " | in_rows=" WS-EDIT-IN
026800             " | out_rows=" WS-EDIT-OUT
026900             " | empty_rows=" WS-EDIT-EMPTY.
027000 600-EXIT.
027100     EXIT.
027200
027300 700-WRITE-STSUBSET.
027400     WRITE STSUBSET-REC FROM RAW-CONSULT-REC.
027500     ADD 1 TO WS-RAWFILE-OUT(FILE-SUB).
027600     ADD 1 TO WS-TOTAL-OUT.
027700 700-EXIT.
027800     EXIT.
027900
028000 800-OPEN-FILES.
028100     OPEN OUTPUT STSUBSET.
028200 800-EXIT.
028300     EXIT.
028400
028500 210-OPEN-CURRENT-FILE.
028600     IF FILE-SUB = 1
028700         OPEN INPUT RAWCONS1
028800         IF RC1-FILE-MISSING
028900             MOVE "N" TO MORE-DATA-SW
029000             DISPLAY "*** RAWCONS1 NOT PRESENT - SKIPPING ***"
029100         ELSE
029200             MOVE "Y" TO MORE-DATA-SW
029300     ELSE
029400         OPEN INPUT RAWCONS2
029500         IF RC2-FILE-MISSING
029600             MOVE "N" TO MORE-DATA-SW
029700             DISPLAY "*** RAWCONS2 NOT PRESENT - SKIPPING ***"
029800         ELSE
029900             MOVE "Y" TO MORE-DATA-SW.
030000 210-EXIT.
030100     EXIT.
030200
030300 220-CLOSE-CURRENT-FILE.
030400     IF FILE-SUB = 1
030500         CLOSE RAWCONS1
030600     ELSE
030700         CLOSE RAWCONS2.
030800 220-EXIT.
030900     EXIT.
031000
031100 900-READ-RAWCONS.
031200     IF FILE-SUB = 1
031300         READ RAWCONS1 INTO RAW-CONSULT-REC
031400             AT END MOVE "N" TO MORE-DATA-SW
031500             GO TO 900-EXIT
031600         END-READ
031700     ELSE
031800         READ RAWCONS2 INTO RAW-CONSULT-REC
031900             AT END MOVE "N" TO MORE-DATA-SW
032000             GO TO 900-EXIT
032100         END-READ.
032200     ADD 1 TO WS-RAWFILE-IN(FILE-SUB).
032300     ADD 1 TO WS-TOTAL-IN.
032400     ADD 1 TO WS-PROGRESS-SINCE.
032500 900-EXIT.
032600     EXIT.
032700
032800 999-CLEANUP.
032900     MOVE WS-TOTAL-IN    TO WS-EDIT-IN.
033000     MOVE WS-TOTAL-OUT   TO WS-EDIT-OUT.
033100     MOVE WS-TOTAL-EMPTY TO WS-EDIT-EMPTY.
033200     DISPLAY "ALL FILES | total_in=" WS-EDIT-IN
033300             " | total_out=" WS-EDIT-OUT
033400             " | empty_rows=" WS-EDIT-EMPTY.
033500     IF WS-TOTAL-OUT = 0
033600         DISPLAY "No rows matched the requested state filter.".
033700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033800     DISPLAY "******** NORMAL END OF JOB MOEXTRT ********".
033900 999-EXIT.
034000     EXIT.
034100
034200 850-CLOSE-FILES.
034300     CLOSE STSUBSET.
034400 850-EXIT.
034500     EXIT.
034600
