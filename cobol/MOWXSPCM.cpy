000100******************************************************************
000200*    COPY MEMBER  MOWXSPCM                                      *
000300*    SPECIALTY-MAP RECORD  AND  IN-MEMORY SPECIALTY TABLE       *
000400*                                                                *
000500*    THE SPECIALTY-MAP FILE IS AN OPTIONAL REFERENCE FILE THAT  *
000600*    CROSS-REFERENCES A VA CLINIC STOP CODE TO ONE OF THE THREE *
000700*    SPECIALTY BUCKETS.  IT IS SMALL ENOUGH TO BE LOADED WHOLE  *
000800*    INTO WORKING STORAGE AT THE START OF MOCLEAN AND SEARCHED  *
000900*    ONE ROW AT A TIME, THE SAME WAY THE EQUIPMENT LOOK-UP      *
001000*    TABLE WAS HANDLED BACK ON THE OLD DAILY-CHARGES SYSTEM.    *
001100*                                                                *
001200*    CHANGE LOG                                                 *
001300*    112015 RTJ  ORIGINAL SPECIALTY-MAP LAYOUT AND TABLE        *
001400*    081619 LKM  RAISED TABLE-SIZE FROM 200 TO 500 ROWS         *
001500******************************************************************
001600 01  SPECIALTY-MAP-REC.
001700     05  SM-STOPCODE             PIC 9(04).
001800     05  SM-SPECIALTY-CATEGORY   PIC X(13).
001900     05  FILLER                  PIC X(08).
002000 01  WS-SPECIALTY-TABLE-CTL.
002100     05  SPT-MAX-ROWS            PIC 9(03) COMP VALUE 500.
002200     05  SPT-ROW-COUNT           PIC 9(03) COMP VALUE ZERO.
002300     05  SPT-TABLE-FULL-SW       PIC X(01) VALUE "N".
002400         88  SPT-TABLE-IS-FULL       VALUE "Y".
002450     05  FILLER                  PIC X(02).
002500 01  WS-SPECIALTY-TABLE.
002600     05  SPT-ROW OCCURS 500 TIMES INDEXED BY SPT-IDX.
002700         10  SPT-STOPCODE        PIC 9(04).
002800         10  SPT-CATEGORY        PIC X(13).
