000100******************************************************************
000200*    COPY MEMBER  MOWXCLNR                                      *
000300*    MO-WAITS-CLEAN RECORD  --  CLEANED/ANALYSIS RECORD         *
000400*                                                                *
000500*    OUTPUT RECORD FOR MOCLEAN.  CARRIES THE COERCED CONSULT    *
000600*    FIELDS PLUS THE FIVE FIELDS DERIVED BY THE CLEANING PASS.  *
000700*    A ONE-BYTE MISSING-VALUE INDICATOR RIDES BESIDE EVERY      *
000800*    FIELD THAT CAN LEGITIMATELY COME UP EMPTY SO DOWNSTREAM    *
000900*    ANALYSIS JOBS DO NOT MISTAKE A MISSING VALUE FOR A ZERO.   *
001000*                                                                *
001100*    CHANGE LOG                                                 *
001200*    102015 RTJ  ORIGINAL CLEANED-RECORD LAYOUT                 *
001300*    051817 LKM  ADDED MISSING-VALUE INDICATOR BYTES            *
001400*    071922 CMH  ADDED MET-ACCESS-STANDARD, TICKET MOVA-142     *
001500******************************************************************
001600 01  MO-WAITS-CLEAN-REC.
001700     05  CLN-PATIENTSID          PIC X(10).
001800     05  CLN-ACTIVITYDATETIME    PIC X(19).
001900     05  CLN-STATE               PIC X(20).
002000     05  CLN-ZIP                 PIC X(05).
002100     05  CLN-STA3N               PIC X(05).
002200     05  CLN-STOPCODE            PIC 9(04).
002300     05  CLN-STOPCODE-MISS       PIC X(01).
002400         88  STOPCODE-IS-MISSING     VALUE "Y".
002500     05  CLN-NON-VA              PIC 9(01).
002600     05  CLN-DTA                 PIC X(10).
002700     05  CLN-DTC                 PIC X(10).
002800     05  CLN-DTOT                PIC S9(05).
002900     05  CLN-DTOT-MISS           PIC X(01).
003000         88  DTOT-IS-MISSING         VALUE "Y".
003100     05  CLN-YEAR                PIC 9(04).
003200     05  CLN-MONTH               PIC 9(02).
003300*    -------------------  DERIVED FIELDS  ----------------------
003400     05  CLN-CARE-SETTING        PIC X(09).
003500         88  CARE-SETTING-COMMUNITY  VALUE "COMMUNITY".
003600         88  CARE-SETTING-VA         VALUE "VA       ".
003700     05  CLN-VETERAN-ZIP3        PIC 9(03).
003800     05  CLN-ZIP3-MISS           PIC X(01).
003900         88  ZIP3-IS-MISSING         VALUE "Y".
004000     05  CLN-WAIT-DAYS           PIC S9(05).
004100     05  CLN-WAIT-DAYS-MISS      PIC X(01).
004200         88  WAIT-DAYS-IS-MISSING    VALUE "Y".
004300     05  CLN-SPECIALTY-CATEGORY  PIC X(13).
004400         88  SPECIALTY-PRIMARY       VALUE "PRIMARY      ".
004500         88  SPECIALTY-MENTAL-HLTH   VALUE "MENTAL_HEALTH".
004600         88  SPECIALTY-OTHER         VALUE "SPECIALTY    ".
004700         88  SPECIALTY-UNKNOWN       VALUE "UNKNOWN      ".
004800     05  CLN-MET-ACCESS-STANDARD PIC 9(01).
004900     05  CLN-ACCESS-FLAG-MISS    PIC X(01).
005000         88  ACCESS-FLAG-IS-MISSING  VALUE "Y".
005100     05  FILLER                  PIC X(09).
