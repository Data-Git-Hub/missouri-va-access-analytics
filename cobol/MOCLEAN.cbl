000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  MOCLEAN.
000400 AUTHOR. RON T JACOBS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/04/86.
000700 DATE-COMPILED. 11/04/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM READS THE MISSOURI STATE-SUBSET FILE
001400*          PRODUCED BY MOEXTRT, COERCES EACH FIELD TO ITS TYPED
001500*          FORM, RE-FILTERS TO MISSOURI/2014-2025, DROPS
001600*          DUPLICATE ACTIVITY RECORDS, DERIVES THE FIVE ANALYSIS
001700*          FIELDS, AND WRITES THE CLEANED FILE FOR DOWNSTREAM
001800*          ACCESS-STANDARD REPORTING.
001900*
002000*          THE SPECIALTY-MAP FILE IS OPTIONAL.  IF IT IS NOT
002100*          PRESENT ON THIS RUN EVERY RECORD GETS A SPECIALTY
002200*          CATEGORY OF UNKNOWN.
002300*
002400******************************************************************
002500*
002600*          INPUT FILE              -   STSUBSET  (FROM MOEXTRT)
002700*
002800*          INPUT FILE (OPTIONAL)   -   SPECMAP
002900*
003000*          OUTPUT FILE PRODUCED    -   CLNOUT
003100*
003200*          DUMP FILE               -   SYSOUT (RUN LOG ONLY, VIA
003300*                                       DISPLAY)
003400*
003500*    CHANGE LOG
003520*    110486 RTJ  ORIGINAL VERSION -- ONE-ROW-AT-A-TIME SEARCH
003530*                AND DERIVATION PASS AGAINST A SUBSET FILE
003540*    041514 RTJ  REWORKED FOR THE MO WAIT-TIME PROJECT --
003550*                DERIVATION LOGIC REPLACED WITH CLEANING RULES
003700*    102015 RTJ  ADDED SPECIALTY-MAP TABLE LOAD/SEARCH
003800*    021598 RTJ  Y2K REVIEW -- INFERRED-YEAR IS CARRIED AS A
003900*                4-DIGIT FIELD THROUGHOUT, SIGNED OFF
004000*    051817 LKM  ADDED IN-MEMORY DE-DUP KEY TABLE, TICKET 4519
004100*    071922 CMH  ADDED MET-ACCESS-STANDARD DERIVATION, MOVA-142
004200*    031522 CMH  SWITCHED WAIT-DAYS FALLBACK TO CALL MOWXDDF
004300*                INSTEAD OF IN-LINE CALENDAR MATH, MOVA-118
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT STSUBSET
005400     ASSIGN TO UT-S-STSUBST
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS STSUB-STATUS.
005700
005800     SELECT SPECMAP
005900     ASSIGN TO UT-S-SPECMAP
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS SPECMAP-STATUS.
006200
006300     SELECT CLNOUT
006400     ASSIGN TO UT-S-CLNOUT
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS CLNOUT-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000****** MISSOURI SUBSET WRITTEN BY MOEXTRT, SAME LAYOUT AS THE
007100****** ORIGINAL RAW-CONSULT FILES.
007200 FD  STSUBSET
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 100 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS STSUBSET-REC.
007800 01  STSUBSET-REC                PIC X(100).
007900
008000****** OPTIONAL STOPCODE-TO-SPECIALTY CROSS-REFERENCE.  A
008100****** MISSING DATA SET IS NOT AN ERROR -- SEE 800-OPEN-FILES.
008200 FD  SPECMAP
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 25 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SPECMAP-REC.
008800 01  SPECMAP-REC                 PIC X(25).
008900
009000****** CLEANED/ANALYSIS OUTPUT, PICKED UP BY THE ACCESS-STANDARD
009100****** REPORTING JOBS DOWNSTREAM OF THIS PASS.
009200 FD  CLNOUT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 140 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS CLNOUT-REC.
009800 01  CLNOUT-REC                  PIC X(140).
009900
010000 WORKING-STORAGE SECTION.
010100 01  FILE-STATUS-CODES.
010200     05  STSUB-STATUS            PIC X(02).
010300     05  SPECMAP-STATUS          PIC X(02).
010400         88  SPECMAP-NOT-FOUND       VALUE "35".
010500     05  CLNOUT-STATUS           PIC X(02).
010600     05  FILLER                  PIC X(02).
010700
010800** RAW-CONSULT WORKING COPY -- ALSO THE STATE-SUBSET RECORD
010900 COPY MOWXCONS.
011000
011100** CLEANED/ANALYSIS OUTPUT RECORD
011200 COPY MOWXCLNR.
011300
011400** SPECIALTY-MAP RECORD AND IN-MEMORY LOOK-UP TABLE
011500 COPY MOWXSPCM.
011600
011700 01  WS-TYPED-FIELDS.
011800     05  WS-STOPCODE-N           PIC 9(04).
011900     05  WS-STOPCODE-MISS        PIC X(01).
012000         88  STOPCODE-MISSING        VALUE "Y".
012100     05  WS-NON-VA-N             PIC 9(01).
012200     05  WS-DTOT-N               PIC S9(05).
012300     05  WS-DTOT-MISS            PIC X(01).
012400         88  DTOT-MISSING            VALUE "Y".
012500     05  WS-YEAR-N               PIC 9(04).
012600     05  WS-YEAR-MISS            PIC X(01).
012700         88  YEAR-MISSING            VALUE "Y".
012800     05  WS-MONTH-N              PIC 9(02).
012900     05  WS-ZIP-N                PIC 9(05).
013000     05  WS-ZIP-MISS             PIC X(01).
013100         88  ZIP-MISSING             VALUE "Y".
013200     05  WS-ADT-DATE-PART        PIC X(10).
013300     05  WS-DTA-MISS             PIC X(01).
013400         88  DTA-MISSING             VALUE "Y".
013500     05  WS-DTC-MISS             PIC X(01).
013600         88  DTC-MISSING             VALUE "Y".
013700     05  WS-ADT-MISS             PIC X(01).
013800         88  ADT-MISSING             VALUE "Y".
013900     05  WS-DTV-RETURN-CD        PIC S9(04) COMP.
014000     05  WS-DDF-RETURN-CD        PIC S9(04) COMP.
014100     05  FILLER                  PIC X(04).
014200
014300 01  WS-DTA-YMD                  PIC 9(08).
014400 01  WS-DTA-YMD-R REDEFINES WS-DTA-YMD.
014500     05  WS-DTA-YMD-YYYY         PIC 9(04).
014600     05  WS-DTA-YMD-MMDD         PIC 9(04).
014700
014800 01  WS-DTC-YMD                  PIC 9(08).
014900 01  WS-DTC-YMD-R REDEFINES WS-DTC-YMD.
015000     05  WS-DTC-YMD-YYYY         PIC 9(04).
015100     05  WS-DTC-YMD-MMDD         PIC 9(04).
015200
015300 01  WS-ADT-YMD                  PIC 9(08).
015400 01  WS-ADT-YMD-R REDEFINES WS-ADT-YMD.
015500     05  WS-ADT-YMD-YYYY         PIC 9(04).
015600     05  WS-ADT-YMD-MMDD         PIC 9(04).
015700
015800 01  WS-INFERRED-YEAR-FIELDS.
015900     05  WS-INFERRED-YEAR        PIC 9(04).
016000     05  WS-INFERRED-YEAR-MISS   PIC X(01).
016100         88  INFERRED-YEAR-IS-MISSING  VALUE "Y".
016200     05  FILLER                  PIC X(03).
016300
016400 01  WS-FILTER-WORK.
016500     05  WS-MO-STATE-NORM        PIC X(20).
016600     05  FILLER                  PIC X(02).
016700
016800** DE-DUPLICATION KEY -- PATIENTSID/ACTIVITYDATETIME/STA3N/
016900** STOPCODE/NON-VA/DTOT CONCATENATED.  NO FILLER PAD HERE --
017000** EVERY BYTE PARTICIPATES IN THE KEY COMPARE.
017100 01  WS-DEDUP-KEY                PIC X(44).
017200 01  WS-DEDUP-KEY-R REDEFINES WS-DEDUP-KEY.
017300     05  DK-PATIENTSID           PIC X(10).
017400     05  DK-ACTDTTM              PIC X(19).
017500     05  DK-STA3N                PIC X(05).
017600     05  DK-STOPCODE             PIC X(04).
017700     05  DK-NON-VA               PIC X(01).
017800     05  DK-DTOT                 PIC X(05).
017900
018000 01  WS-DEDUP-CTL.
018100     05  WS-DEDUP-KEY-COUNT      PIC 9(06) COMP VALUE ZERO.
018200     05  WS-DEDUP-MAX-ROWS       PIC 9(06) COMP VALUE 200000.
018300     05  FILLER                  PIC X(02).
018400
018500** THIS TABLE IS SIZED FOR THE LARGEST MO SUBSET WE HAVE SEEN
018600** TO DATE.  RAISE WS-DEDUP-MAX-ROWS IF IT EVER FILLS -- MOVA-142
018700 01  WS-DEDUP-TABLE.
018800     05  WS-DEDUP-KEY-TABLE      PIC X(44)
018900         OCCURS 1 TO 200000 TIMES
019000         DEPENDING ON WS-DEDUP-KEY-COUNT
019100         INDEXED BY DK-IDX.
019200
019210 77  WS-RUN-DATE                 PIC 9(06).
019220 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
019230     88  NO-MORE-DATA                VALUE "N".
019240 77  MORE-SPECMAP-SW             PIC X(01) VALUE "Y".
019250     88  NO-MORE-SPECMAP             VALUE "N".
019260
019300 01  WS-RUN-COUNTERS.
019400     05  WS-RAW-ROW-COUNT        PIC 9(09) COMP.
019500     05  WS-SURVIVING-COUNT      PIC 9(09) COMP.
019600     05  WS-DUP-REMOVED-COUNT    PIC 9(09) COMP.
019700     05  WS-FINAL-ROW-COUNT      PIC 9(09) COMP.
019800     05  FILLER                  PIC X(02).
019900
020000 01  WS-EDIT-FIELDS.
020100     05  WS-EDIT-COUNT-A         PIC ZZZ,ZZZ,ZZ9.
020200     05  FILLER                  PIC X(05).
020300
020400 01  FLAGS-AND-SWITCHES.
020900     05  SPECMAP-PRESENT-SW      PIC X(01) VALUE "Y".
021000         88  SPECMAP-IS-PRESENT      VALUE "Y".
021100     05  MO-FILTER-MATCHED-SW    PIC X(01) VALUE "N".
021200         88  MO-FILTER-IS-MATCHED    VALUE "Y".
021300     05  WINDOW-MATCHED-SW       PIC X(01) VALUE "N".
021400         88  WINDOW-IS-MATCHED       VALUE "Y".
021500     05  DUPLICATE-FOUND-SW      PIC X(01) VALUE "N".
021600         88  DUPLICATE-IS-FOUND      VALUE "Y".
021700     05  FILLER                  PIC X(02).
021800
021900 PROCEDURE DIVISION.
022000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022100     PERFORM 100-MAINLINE THRU 100-EXIT
022200             UNTIL NO-MORE-DATA.
022300     PERFORM 999-CLEANUP THRU 999-EXIT.
022400     MOVE +0 TO RETURN-CODE.
022500     GOBACK.
022600
022700 000-HOUSEKEEPING.
022750     ACCEPT WS-RUN-DATE FROM DATE.
022800     DISPLAY "******** BEGIN JOB MOCLEAN ******** " WS-RUN-DATE.
022900     INITIALIZE WS-RUN-COUNTERS, WS-DEDUP-CTL,
023000                WS-SPECIALTY-TABLE-CTL.
023100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023200     IF SPECMAP-IS-PRESENT
023300         PERFORM 065-READ-SPECMAP THRU 065-EXIT
023400         PERFORM 050-LOAD-SPECIALTY-TABLE THRU 050-EXIT
023500                 UNTIL NO-MORE-SPECMAP
023600                 OR SPT-TABLE-IS-FULL
023700     ELSE
023800         DISPLAY "*** SPECMAP NOT PRESENT - ALL UNKNOWN ***".
023900     PERFORM 900-READ-STSUBSET THRU 900-EXIT.
024000 000-EXIT.
024100     EXIT.
024200
024300 050-LOAD-SPECIALTY-TABLE.
024400     IF SM-STOPCODE NOT = ZERO
024500     AND SM-SPECIALTY-CATEGORY NOT = SPACES
024600         ADD 1 TO SPT-ROW-COUNT
024700         MOVE SM-STOPCODE TO SPT-STOPCODE(SPT-ROW-COUNT)
024800         PERFORM 052-NORMALIZE-CATEGORY THRU 052-EXIT
024900         IF SPT-ROW-COUNT = SPT-MAX-ROWS
025000             MOVE "Y" TO SPT-TABLE-FULL-SW.
025100     PERFORM 065-READ-SPECMAP THRU 065-EXIT.
025200 050-EXIT.
025300     EXIT.
025400
025500 052-NORMALIZE-CATEGORY.
025600     MOVE SM-SPECIALTY-CATEGORY TO SPT-CATEGORY(SPT-ROW-COUNT).
025700     INSPECT SPT-CATEGORY(SPT-ROW-COUNT) CONVERTING
025800         "abcdefghijklmnopqrstuvwxyz" TO
025900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026000 052-EXIT.
026100     EXIT.
026200
026300 065-READ-SPECMAP.
026400     READ SPECMAP INTO SPECIALTY-MAP-REC
026500         AT END MOVE "N" TO MORE-SPECMAP-SW
026600         GO TO 065-EXIT
026700     END-READ.
026800 065-EXIT.
026900     EXIT.
027000
027100 100-MAINLINE.
027200     ADD 1 TO WS-RAW-ROW-COUNT.
027300     PERFORM 300-TYPE-COERCE-FIELDS THRU 300-EXIT.
027400     PERFORM 320-INFER-YEAR THRU 320-EXIT.
027500     PERFORM 330-MISSOURI-FILTER THRU 330-EXIT.
027600     IF MO-FILTER-IS-MATCHED
027700         PERFORM 340-WINDOW-FILTER THRU 340-EXIT
027800         IF WINDOW-IS-MATCHED
027900             PERFORM 400-CHECK-AND-DERIVE THRU 400-EXIT.
028000     PERFORM 900-READ-STSUBSET THRU 900-EXIT.
028100 100-EXIT.
028200     EXIT.
028300
028400 300-TYPE-COERCE-FIELDS.
028500     PERFORM 302-COERCE-STOPCODE THRU 302-EXIT.
028600     PERFORM 304-COERCE-NON-VA THRU 304-EXIT.
028700     PERFORM 306-COERCE-DTOT THRU 306-EXIT.
028800     PERFORM 308-COERCE-YEAR-MONTH THRU 308-EXIT.
028900     PERFORM 310-COERCE-ZIP THRU 310-EXIT.
029000     PERFORM 312-COERCE-DATES THRU 312-EXIT.
029100 300-EXIT.
029200     EXIT.
029300
029400 302-COERCE-STOPCODE.
029500     IF CR-STOPCODE NUMERIC
029600         MOVE "N" TO WS-STOPCODE-MISS
029700         MOVE CR-STOPCODE TO WS-STOPCODE-N
029800     ELSE
029900         MOVE "Y" TO WS-STOPCODE-MISS
030000         MOVE ZERO TO WS-STOPCODE-N.
030100 302-EXIT.
030200     EXIT.
030300
030400 304-COERCE-NON-VA.
030500     IF CR-NON-VA NUMERIC
030600     AND (CR-NON-VA = "0" OR CR-NON-VA = "1")
030700         MOVE CR-NON-VA TO WS-NON-VA-N
030800     ELSE
030900         MOVE ZERO TO WS-NON-VA-N.
031000 304-EXIT.
031100     EXIT.
031200
031300 306-COERCE-DTOT.
031400     IF CR-DTOT NUMERIC
031500         MOVE "N" TO WS-DTOT-MISS
031600         MOVE CR-DTOT TO WS-DTOT-N
031700     ELSE
031800         MOVE "Y" TO WS-DTOT-MISS
031900         MOVE ZERO TO WS-DTOT-N.
032000 306-EXIT.
032100     EXIT.
032200
032300 308-COERCE-YEAR-MONTH.
032400     IF CR-YEAR NUMERIC
032500         MOVE "N" TO WS-YEAR-MISS
032600         MOVE CR-YEAR TO WS-YEAR-N
032700     ELSE
032800         MOVE "Y" TO WS-YEAR-MISS
032900         MOVE ZERO TO WS-YEAR-N.
033000     IF CR-MONTH NUMERIC
033100         MOVE CR-MONTH TO WS-MONTH-N
033200     ELSE
033300         MOVE ZERO TO WS-MONTH-N.
033400 308-EXIT.
033500     EXIT.
033600
033700 310-COERCE-ZIP.
033800     IF CR-ZIP NUMERIC
033900         MOVE "N" TO WS-ZIP-MISS
034000         MOVE CR-ZIP TO WS-ZIP-N
034100     ELSE
034200         MOVE "Y" TO WS-ZIP-MISS
034300         MOVE ZERO TO WS-ZIP-N.
034400 310-EXIT.
034500     EXIT.
034600
034700 312-COERCE-DATES.
034800     CALL 'MOWXDTV' USING CR-DTA, WS-DTA-YMD, WS-DTV-RETURN-CD.
034900     IF WS-DTV-RETURN-CD < 0
035000         MOVE "Y" TO WS-DTA-MISS
035100         MOVE ZERO TO WS-DTA-YMD
035200     ELSE
035300         MOVE "N" TO WS-DTA-MISS.
035400
035500     CALL 'MOWXDTV' USING CR-DTC, WS-DTC-YMD, WS-DTV-RETURN-CD.
035600     IF WS-DTV-RETURN-CD < 0
035700         MOVE "Y" TO WS-DTC-MISS
035800         MOVE ZERO TO WS-DTC-YMD
035900     ELSE
036000         MOVE "N" TO WS-DTC-MISS.
036100
036200     MOVE CR-ACTIVITYDATETIME(1:10) TO WS-ADT-DATE-PART.
036300     CALL 'MOWXDTV' USING WS-ADT-DATE-PART, WS-ADT-YMD,
036400                           WS-DTV-RETURN-CD.
036500     IF WS-DTV-RETURN-CD < 0
036600         MOVE "Y" TO WS-ADT-MISS
036700         MOVE ZERO TO WS-ADT-YMD
036800     ELSE
036900         MOVE "N" TO WS-ADT-MISS.
037000 312-EXIT.
037100     EXIT.
037200
037300 320-INFER-YEAR.
037400     MOVE "Y" TO WS-INFERRED-YEAR-MISS.
037500     MOVE ZERO TO WS-INFERRED-YEAR.
037600     IF NOT YEAR-MISSING
037700         MOVE WS-YEAR-N TO WS-INFERRED-YEAR
037800         MOVE "N" TO WS-INFERRED-YEAR-MISS
037900     ELSE
038000         IF NOT DTA-MISSING
038100             MOVE WS-DTA-YMD-YYYY TO WS-INFERRED-YEAR
038200             MOVE "N" TO WS-INFERRED-YEAR-MISS
038300         ELSE
038400             IF NOT ADT-MISSING
038500                 MOVE WS-ADT-YMD-YYYY TO WS-INFERRED-YEAR
038600                 MOVE "N" TO WS-INFERRED-YEAR-MISS
038700             ELSE
038800                 IF NOT DTC-MISSING
038900                     MOVE WS-DTC-YMD-YYYY TO WS-INFERRED-YEAR
039000                     MOVE "N" TO WS-INFERRED-YEAR-MISS.
039100 320-EXIT.
039200     EXIT.
039300
039400 330-MISSOURI-FILTER.
039500******** CLEAN'S OWN FILTER WANTS THE TWO-LETTER CODE, NOT THE
039600******** "MISSOURI" DEFAULT MOEXTRT FILTERED ON.
039700     MOVE "N" TO MO-FILTER-MATCHED-SW.
039800     IF CR-STATE NOT = SPACES
039900         MOVE CR-STATE TO WS-MO-STATE-NORM
040000         INSPECT WS-MO-STATE-NORM CONVERTING
040100             "abcdefghijklmnopqrstuvwxyz" TO
040200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
040300         IF WS-MO-STATE-NORM = "MO"
040400             MOVE "Y" TO MO-FILTER-MATCHED-SW
040500     ELSE
040600         IF NOT ZIP-MISSING
040700             IF WS-ZIP-N NOT LESS THAN 63000
040800             AND WS-ZIP-N LESS THAN 65900
040900                 MOVE "Y" TO MO-FILTER-MATCHED-SW.
041000 330-EXIT.
041100     EXIT.
041200
041300 340-WINDOW-FILTER.
041400     MOVE "N" TO WINDOW-MATCHED-SW.
041500     IF NOT INFERRED-YEAR-IS-MISSING
041600         IF WS-INFERRED-YEAR NOT LESS THAN 2014
041700         AND WS-INFERRED-YEAR NOT GREATER THAN 2025
041800             MOVE "Y" TO WINDOW-MATCHED-SW.
041900 340-EXIT.
042000     EXIT.
042100
042200 400-CHECK-AND-DERIVE.
042300     ADD 1 TO WS-SURVIVING-COUNT.
042400     PERFORM 410-BUILD-DEDUP-KEY THRU 410-EXIT.
042500     PERFORM 420-DEDUP-CHECK THRU 420-EXIT.
042600     IF DUPLICATE-IS-FOUND
042700         ADD 1 TO WS-DUP-REMOVED-COUNT
042800     ELSE
042900         PERFORM 450-DERIVE-CARE-SETTING THRU 450-EXIT
043000         PERFORM 460-DERIVE-ZIP3 THRU 460-EXIT
043100         PERFORM 470-DERIVE-WAIT-DAYS THRU 470-EXIT
043200         PERFORM 480-DERIVE-SPECIALTY THRU 480-EXIT
043300         PERFORM 490-DERIVE-ACCESS-FLAG THRU 490-EXIT
043400         PERFORM 700-WRITE-CLEANED THRU 700-EXIT.
043500 400-EXIT.
043600     EXIT.
043700
043800 410-BUILD-DEDUP-KEY.
043900     MOVE CR-PATIENTSID       TO DK-PATIENTSID.
044000     MOVE CR-ACTIVITYDATETIME TO DK-ACTDTTM.
044100     MOVE CR-STA3N            TO DK-STA3N.
044200     MOVE CR-STOPCODE         TO DK-STOPCODE.
044300     MOVE WS-NON-VA-N         TO DK-NON-VA.
044400     MOVE CR-DTOT             TO DK-DTOT.
044500 410-EXIT.
044600     EXIT.
044700
044800 420-DEDUP-CHECK.
044900     MOVE "N" TO DUPLICATE-FOUND-SW.
045000     IF WS-DEDUP-KEY-COUNT > ZERO
045100         SET DK-IDX TO 1
045200         SEARCH WS-DEDUP-KEY-TABLE
045300             AT END
045400                 NEXT SENTENCE
045500             WHEN WS-DEDUP-KEY-TABLE(DK-IDX) = WS-DEDUP-KEY
045600                 MOVE "Y" TO DUPLICATE-FOUND-SW
045700         END-SEARCH.
045800     IF NOT DUPLICATE-IS-FOUND
045900     AND WS-DEDUP-KEY-COUNT < WS-DEDUP-MAX-ROWS
046000         ADD 1 TO WS-DEDUP-KEY-COUNT
046100         MOVE WS-DEDUP-KEY TO
046200              WS-DEDUP-KEY-TABLE(WS-DEDUP-KEY-COUNT).
046300 420-EXIT.
046400     EXIT.
046500
046600 450-DERIVE-CARE-SETTING.
046700     IF WS-NON-VA-N = 1
046800         MOVE "COMMUNITY" TO CLN-CARE-SETTING
046900     ELSE
047000         MOVE "VA" TO CLN-CARE-SETTING.
047100 450-EXIT.
047200     EXIT.
047300
047400 460-DERIVE-ZIP3.
047500     IF ZIP-MISSING
047600         MOVE "Y" TO CLN-ZIP3-MISS
047700         MOVE ZERO TO CLN-VETERAN-ZIP3
047800     ELSE
047900         MOVE "N" TO CLN-ZIP3-MISS
048000         DIVIDE WS-ZIP-N BY 100 GIVING CLN-VETERAN-ZIP3.
048100 460-EXIT.
048200     EXIT.
048300
048400 470-DERIVE-WAIT-DAYS.
048500     IF NOT DTOT-MISSING
048600         MOVE "N" TO CLN-WAIT-DAYS-MISS
048700         MOVE WS-DTOT-N TO CLN-WAIT-DAYS
048800     ELSE
048900         IF NOT DTA-MISSING AND NOT DTC-MISSING
049000             CALL 'MOWXDDF' USING WS-DTA-YMD, WS-DTC-YMD,
049100                                  CLN-WAIT-DAYS,
049200                                  WS-DDF-RETURN-CD
049300             MOVE "N" TO CLN-WAIT-DAYS-MISS
049400         ELSE
049500             MOVE "Y" TO CLN-WAIT-DAYS-MISS
049600             MOVE ZERO TO CLN-WAIT-DAYS.
049700 470-EXIT.
049800     EXIT.
049900
050000 480-DERIVE-SPECIALTY.
050100     MOVE "UNKNOWN" TO CLN-SPECIALTY-CATEGORY.
050200     IF SPECMAP-IS-PRESENT AND NOT STOPCODE-MISSING
050300         SET SPT-IDX TO 1
050400         SEARCH SPT-ROW
050500             AT END
050600                 NEXT SENTENCE
050700             WHEN SPT-STOPCODE(SPT-IDX) = WS-STOPCODE-N
050800                 MOVE SPT-CATEGORY(SPT-IDX)
050900                                  TO CLN-SPECIALTY-CATEGORY
051000         END-SEARCH.
051100 480-EXIT.
051200     EXIT.
051300
051400 490-DERIVE-ACCESS-FLAG.
051500     IF WAIT-DAYS-IS-MISSING
051600         MOVE "Y" TO CLN-ACCESS-FLAG-MISS
051700         MOVE ZERO TO CLN-MET-ACCESS-STANDARD
051800     ELSE
051900         MOVE "N" TO CLN-ACCESS-FLAG-MISS
052000         IF SPECIALTY-PRIMARY OR SPECIALTY-MENTAL-HLTH
052100             IF CLN-WAIT-DAYS NOT GREATER THAN 20
052200                 MOVE 1 TO CLN-MET-ACCESS-STANDARD
052300             ELSE
052400                 MOVE 0 TO CLN-MET-ACCESS-STANDARD
052500         ELSE
052600             IF CLN-WAIT-DAYS NOT GREATER THAN 28
052700                 MOVE 1 TO CLN-MET-ACCESS-STANDARD
052800             ELSE
052900                 MOVE 0 TO CLN-MET-ACCESS-STANDARD.
053000 490-EXIT.
053100     EXIT.
053200
053300 700-WRITE-CLEANED.
053400     MOVE CR-PATIENTSID       TO CLN-PATIENTSID.
053500     MOVE CR-ACTIVITYDATETIME TO CLN-ACTIVITYDATETIME.
053600     MOVE CR-STATE            TO CLN-STATE.
053700     MOVE CR-ZIP              TO CLN-ZIP.
053800     MOVE CR-STA3N            TO CLN-STA3N.
053900     MOVE WS-STOPCODE-N       TO CLN-STOPCODE.
054000     MOVE WS-STOPCODE-MISS    TO CLN-STOPCODE-MISS.
054100     MOVE WS-NON-VA-N         TO CLN-NON-VA.
054200     MOVE CR-DTA              TO CLN-DTA.
054300     MOVE CR-DTC              TO CLN-DTC.
054400     MOVE WS-DTOT-N           TO CLN-DTOT.
054500     MOVE WS-DTOT-MISS        TO CLN-DTOT-MISS.
054600     MOVE WS-YEAR-N           TO CLN-YEAR.
054700     MOVE WS-MONTH-N          TO CLN-MONTH.
054800     WRITE CLNOUT-REC FROM MO-WAITS-CLEAN-REC.
054900     ADD 1 TO WS-FINAL-ROW-COUNT.
055000 700-EXIT.
055100     EXIT.
055200
055300 800-OPEN-FILES.
055400     OPEN INPUT STSUBSET.
055500     OPEN INPUT SPECMAP.
055600     IF SPECMAP-NOT-FOUND
055700         MOVE "N" TO SPECMAP-PRESENT-SW
055800     ELSE
055900         MOVE "Y" TO SPECMAP-PRESENT-SW.
056000     OPEN OUTPUT CLNOUT.
056100 800-EXIT.
056200     EXIT.
056300
056400 850-CLOSE-FILES.
056500     CLOSE STSUBSET, CLNOUT.
056600     IF SPECMAP-IS-PRESENT
056700         CLOSE SPECMAP.
056800 850-EXIT.
056900     EXIT.
057000
057100 900-READ-STSUBSET.
057200     READ STSUBSET INTO RAW-CONSULT-REC
057300         AT END MOVE "N" TO MORE-DATA-SW
057400         GO TO 900-EXIT
057500     END-READ.
057600 900-EXIT.
057700     EXIT.
057800
057900 999-CLEANUP.
058000     DISPLAY "==== CLEANING SUMMARY ====".
058100     MOVE WS-RAW-ROW-COUNT TO WS-EDIT-COUNT-A.
058200     DISPLAY "Raw (all MO subset): " WS-EDIT-COUNT-A
058300             " rows, 12 cols".
058400     MOVE WS-SURVIVING-COUNT TO WS-EDIT-COUNT-A.
058500     DISPLAY "After window/filter:  " WS-EDIT-COUNT-A
058600             " rows (before de-dup)".
058700     MOVE WS-DUP-REMOVED-COUNT TO WS-EDIT-COUNT-A.
058800     DISPLAY "Duplicates removed:   " WS-EDIT-COUNT-A.
058900     MOVE WS-FINAL-ROW-COUNT TO WS-EDIT-COUNT-A.
059000     DISPLAY "Final (analysis):     " WS-EDIT-COUNT-A
059100             " rows, 17 cols".
059200     DISPLAY "Attributes (final):".
059300     DISPLAY "patientsid,activitydatetime,state,zip,sta3n,"
059400             "stopcode,non_va,dta,dtc,dtot,year,month,"
059500             "care_setting,veteran_zip3,wait_days,"
059600             "specialty_category,met_access_standard".
059700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
059800     DISPLAY "******** NORMAL END OF JOB MOCLEAN ********".
059900 999-EXIT.
060000     EXIT.
060100
